000100*---------------------------------------------------------------*
000200* TWTSTAT  -  TWEET STATISTICS PASS-AREA
000300*
000400* SHARED BETWEEN TWTDRV (WHICH BUILDS THIS AREA DURING THE
000500* PASS 1 EXPLORATION READ) AND TWTFMT (WHICH RECEIVES IT ON
000600* THE CALL 'TWTFMT' LINKAGE AND FORMATS/WRITES THE REPORT).
000700* NO DISK RECORD IS BUILT FROM THIS LAYOUT -- IT IS PASSED
000800* PROGRAM TO PROGRAM ONLY.
000900*
001000* MAINTENANCE LOG
001100* DATE       INIT  TICKET     DESCRIPTION
001200* ---------- ----- ---------- ------------------------------
001300* 1988-11-02 RTW   OMP-014    ORIGINAL (REPLACES THE OLD
001400*                             RECORD-TABLE CLAIM-PASS AREA)
001500* 1993-04-27 DQ    OMP-077    ADDED LONGEST-TEXT AND COMMON
001600*                             -WORD SLOTS FOR THE ANALYSIS RUN
001700* 1999-02-11 RTW   OMP-Y2K    Y2K REVIEW - NO DATE FIELDS
001800*                             CARRIED IN THIS AREA
001900* 2005-03-22 HAL   OMP-151    ADDED ST-REPORT-STATUS SO TWTFMT
002000*                             CAN HAND A REPORT-OUT OPEN/WRITE
002100*                             FAILURE BACK TO TWTDRV FOR LOGGING
002200*---------------------------------------------------------------*
002300 01  WS-TWEET-STATISTICS.
002400     05  ST-CATEGORY-COUNTS.
002500         10  ST-COUNT-TOTAL              PIC 9(07) COMP.
002600         10  ST-COUNT-ANTISEMITIC         PIC 9(07) COMP.
002700         10  ST-COUNT-NON-ANTISEMITIC     PIC 9(07) COMP.
002800         10  ST-COUNT-UNSPECIFIED         PIC 9(07) COMP.
002900         10  FILLER                       PIC X(04).
003000*---------------------------------------------------------------*
003100     05  ST-AVERAGE-WORDS.
003200         10  ST-AVG-TOTAL                 PIC 9(05)V99 COMP.
003300         10  ST-AVG-ANTISEMITIC            PIC 9(05)V99 COMP.
003400         10  ST-AVG-NON-ANTISEMITIC        PIC 9(05)V99 COMP.
003500         10  FILLER                       PIC X(04).
003600*---------------------------------------------------------------*
003700     05  ST-UPPERCASE-COUNTS.
003800         10  ST-UC-TOTAL                  PIC 9(07) COMP.
003900         10  ST-UC-ANTISEMITIC             PIC 9(07) COMP.
004000         10  ST-UC-NON-ANTISEMITIC         PIC 9(07) COMP.
004100         10  FILLER                       PIC X(04).
004200*---------------------------------------------------------------*
004300*    LONGEST-3-TWEETS SLOTS, DESCENDING WORD COUNT, ONE SET OF
004400*    SLOTS PER CLASSIFIED CATEGORY.  ST-LT-FILLED-SW IS 'N'
004500*    UNTIL A TWEET HAS BEEN RANKED INTO THAT SLOT.
004600     05  ST-LONGEST-ANTISEMITIC OCCURS 3 TIMES.
004700         10  ST-LT-TEXT                   PIC X(280).
004800         10  ST-LT-WORDS                  PIC 9(04) COMP.
004900         10  ST-LT-FILLED-SW              PIC X(01).
005000     05  ST-LONGEST-NON-ANTISEMITIC OCCURS 3 TIMES.
005100         10  ST-LT-TEXT                   PIC X(280).
005200         10  ST-LT-WORDS                  PIC 9(04) COMP.
005300         10  ST-LT-FILLED-SW              PIC X(01).
005400*---------------------------------------------------------------*
005500*    TOP-10 COMMON WORDS, OVERALL, DESCENDING FREQUENCY.
005600     05  ST-COMMON-WORDS.
005700         10  ST-COMMON-WORD-CNT           PIC 9(02) COMP.
005800         10  ST-COMMON-WORD OCCURS 10 TIMES
005900                            PIC X(30).
006000         10  FILLER                       PIC X(08).
006100*---------------------------------------------------------------*
006200*    SET BY TWTFMT WHEN THE REPORT-OUT OPEN OR A SUBSEQUENT
006300*    WRITE FAILS.  CHECKED BY TWTDRV'S 4000 PARAGRAPH AFTER THE
006400*    CALL 'TWTFMT' RETURNS SO THE FAILURE CAN BE LOGGED TO
006500*    RUN-LOG WITHOUT ABORTING THE REST OF THE RUN (OMP-151).
006600     05  ST-REPORT-STATUS.
006700         10  ST-RPT-WRITE-FAILED-SW       PIC X(01) VALUE 'N'.
006800             88  ST-RPT-WRITE-FAILED            VALUE 'Y'.
006900         10  FILLER                       PIC X(03).
007000*---------------------------------------------------------------*
007100*    RESERVED FOR FUTURE CLASSIFICATION CATEGORIES BEYOND THE
007200*    CURRENT 0/1 BIAS FLAG (SEE OMP-077).
007300     05  FILLER                           PIC X(16).
