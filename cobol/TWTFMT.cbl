000100*===============================================================*
000200* PROGRAM NAME:    TWTFMT
000300* ORIGINAL AUTHOR: LINDA K. MASON
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/18/20 LINDA K. MASON CREATED FOR COBOL CLASS
000900* 06/24/21 ED ACKERMAN    RESTRUCTURE, INDENTATION
001000*                         REMOVAL OF FALL THRU AND GO TO'S.
001100*
001200*===============================================================*
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.  TWTFMT.
001500* AUTHOR. LINDA K. MASON.
001600* INSTALLATION. COBOL DEVELOPMENT CENTER.
001700* DATE-WRITTEN. 04/18/20.
001800* DATE-COMPILED. 04/18/20.
001900* SECURITY. NON-CONFIDENTIAL.
002000*===============================================================*
002100* REMARKS.  CALLED BY TWTDRV AFTER THE EXPLORATION PASS.
002200*   RECEIVES THE WS-TWEET-STATISTICS AREA ON THE LINKAGE, MAPS
002300*   EACH CATEGORY FLAG TO ITS PRINTED NAME, AND WRITES THE
002400*   SUMMARY REPORT TO REPORT-OUT -- CATEGORY COUNTS, AVERAGE
002500*   WORD COUNTS, THE THREE LONGEST TWEETS PER CLASSIFIED
002600*   CATEGORY, THE TOP 10 COMMON WORDS, AND THE UPPERCASE-WORD
002700*   TALLY.
002800*
002900* CHANGE LOG
003000* DATE       INIT  TICKET     DESCRIPTION
003100* ---------- ----- ---------- ------------------------------
003200* 1989-07-14 LKM   OMP-021    ORIGINAL (CLAIM SUMMARY REPORT)
003300* 1991-06-18 LKM   OMP-101    RESTRUCTURED, REMOVED GO TO'S
003400* 1993-04-27 DQ    OMP-077    REWRITTEN FOR TWEET ANALYSIS
003500*                             SUMMARY REPORT -- CATEGORY-NAME
003600*                             TABLE LOADED BY REDEFINES OF
003700*                             LITERAL FILLERS (NO RUN-TIME
003800*                             LOAD ROUTINE NEEDED)
003900* 1993-05-11 DQ    OMP-079    ADDED LONGEST-TWEETS AND COMMON-
004000*                             WORDS SECTIONS, NUMBERED-TEXT-
004100*                             LINE TRUNCATED TO 124 BYTES OF
004200*                             TWEET TEXT SO THE PRINT LINE
004300*                             STAYS WITHIN 132 BYTES
004400* 1993-05-18 DQ    OMP-080    BLANK-KEY TABLE ENTRY RELABELED
004500*                             UNSPECIFIED (WAS UNCLASSIFIED) TO
004600*                             MATCH THE CLASSIFIER'S OWN TERM
004700* 1999-02-11 RTW   OMP-Y2K    Y2K REVIEW - WS-CURRENT-YEAR
004800*                             WINDOWED TO 4 DIGITS
004900* 2004-08-16 HAL   OMP-142    NON_ANTISEMITIC LABEL CORRECTED
005000*                             TO MATCH THE CLASSIFIER'S UNDER-
005100*                             SCORE SPELLING (WAS NON-ANTISEMITIC)
005200* 2005-03-22 HAL   OMP-151    REPORT-OUT OPEN/WRITE FAILURE SET
005300*                             INTO ST-RPT-WRITE-FAILED-SW ON THE
005400*                             LINKAGE INSTEAD OF JUST DROPPING
005500*                             THE REPORT -- LOGGED BY THE CALLER,
005600*                             NOT HERE -- SEE TWTDRV 4000 PARAGRAPH
005700*===============================================================*
005800 ENVIRONMENT DIVISION.
005900*---------------------------------------------------------------*
006000 CONFIGURATION SECTION.
006100*---------------------------------------------------------------*
006200 SOURCE-COMPUTER. IBM-3081.
006300*---------------------------------------------------------------*
006400 OBJECT-COMPUTER. IBM-3081.
006500*---------------------------------------------------------------*
006600 INPUT-OUTPUT SECTION.
006700*---------------------------------------------------------------*
006800 FILE-CONTROL.
006900     SELECT REPORT-OUT ASSIGN TO TWTRPT
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       FILE STATUS IS REPORT-OUT-STATUS.
007200*===============================================================*
007300 DATA DIVISION.
007400*---------------------------------------------------------------*
007500 FILE SECTION.
007600*---------------------------------------------------------------*
007700 FD  REPORT-OUT
007800      DATA RECORD IS REPORT-LINE.
007900 01  REPORT-LINE                         PIC X(132).
008000*---------------------------------------------------------------*
008100 WORKING-STORAGE SECTION.
008200*---------------------------------------------------------------*
008300 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008400     05  REPORT-OUT-STATUS            PIC X(02).
008500         88  REPORT-OUT-OK                   VALUE '00'.
008600     05  FILLER                       PIC X(02).
008700*---------------------------------------------------------------*
008800 77  WS-SECTION-IDX                   PIC 9(01) COMP VALUE 0.
008900 77  WS-LOOKUP-IDX                    PIC 9(01) COMP VALUE 0.
009000*---------------------------------------------------------------*
009100*    EXPLORER-CATEGORY-COUNTS -> REPORT HEADING MAP (BUSINESS
009200*    RULE B8).  LOADED BY REDEFINES OF THE LITERAL FILLERS
009300*    BELOW -- NO RUN-TIME LOAD ROUTINE REQUIRED.
009400 01  WS-CATEGORY-NAME-LOAD.
009500     05  FILLER  PIC X(21) VALUE '1ANTISEMITIC         '.
009600     05  FILLER  PIC X(21) VALUE '0NON_ANTISEMITIC     '.
009700     05  FILLER  PIC X(21) VALUE ' UNSPECIFIED         '.
009800 01  WS-CATEGORY-NAME-TABLE REDEFINES WS-CATEGORY-NAME-LOAD.
009900     05  CN-ENTRY OCCURS 3 TIMES.
010000         10  CN-KEY                   PIC X(01).
010100         10  CN-NAME                  PIC X(20).
010200*---------------------------------------------------------------*
010300 01  WS-LOOKUP-KEY                    PIC X(01).
010400 01  WS-LOOKUP-NAME                   PIC X(20).
010500*---------------------------------------------------------------*
010600*    THE COMMON-WORDS HEADING SHOWS HOW MANY WORDS WERE ACTUALLY
010700*    SELECTED (ST-COMMON-WORD-CNT CAN RUN UNDER 10 ON A SMALL
010800*    INPUT FILE) -- NUMERIC-EDITED VIEW BUILT BY REDEFINES FOR
010900*    THE STRING IN 2300-WRITE-COMMON-WORDS-SECTION.
011000 01  WS-CW-COUNT-AREA.
011100     05  WS-CW-COUNT                   PIC 9(02).
011200 01  WS-CW-COUNT-EDIT REDEFINES WS-CW-COUNT-AREA.
011300     05  WS-CW-COUNT-ED                PIC Z9.
011400*---------------------------------------------------------------*
011500*    WORK AREA FOR THE LONGEST-TWEET LINES -- THE FULL 280-
011600*    BYTE TEXT REDEFINED AS A TABLE OF 124-BYTE SLICES SO THE
011700*    FIRST SLICE CAN BE MOVED STRAIGHT INTO RL-NT-TEXT.
011800 01  WS-PRINT-TEXT-AREA.
011900     05  WS-PRINT-TEXT                PIC X(280).
012000 01  WS-PRINT-TEXT-SLICES REDEFINES WS-PRINT-TEXT-AREA.
012100     05  WS-PRINT-SLICE               PIC X(124).
012200     05  FILLER                       PIC X(156).
012300*---------------------------------------------------------------*
012400     COPY TWTRPT.
012500*---------------------------------------------------------------*
012600 LINKAGE SECTION.
012700*---------------------------------------------------------------*
012800     COPY TWTSTAT.
012900*===============================================================*
013000 PROCEDURE DIVISION USING WS-TWEET-STATISTICS.
013100*---------------------------------------------------------------*
013200 0000-MAIN-PARAGRAPH.
013300*---------------------------------------------------------------*
013400     OPEN OUTPUT REPORT-OUT.
013500     IF REPORT-OUT-OK
013600         PERFORM 1000-WRITE-REPORT-BANNER
013700         PERFORM 2000-WRITE-CATEGORY-COUNTS-SECTION
013800         PERFORM 2100-WRITE-AVERAGE-WORDS-SECTION
013900         PERFORM 2200-WRITE-LONGEST-TEXTS-SECTION
014000         PERFORM 2300-WRITE-COMMON-WORDS-SECTION
014100         PERFORM 2400-WRITE-UPPERCASE-SECTION
014200         CLOSE REPORT-OUT
014300     ELSE
014400         SET ST-RPT-WRITE-FAILED TO TRUE
014500     END-IF.
014600     GOBACK.
014700*---------------------------------------------------------------*
014800 1000-WRITE-REPORT-BANNER.
014900*---------------------------------------------------------------*
015000     MOVE 'TWEET CLASSIFICATION ANALYSIS - SUMMARY REPORT'
015100         TO RL-SB-TEXT.
015200     MOVE RL-SECTION-BANNER TO REPORT-LINE.
015300     WRITE REPORT-LINE AFTER ADVANCING PAGE.
015400     IF NOT REPORT-OUT-OK
015500         SET ST-RPT-WRITE-FAILED TO TRUE
015600     END-IF.
015700*---------------------------------------------------------------*
015800 2000-WRITE-CATEGORY-COUNTS-SECTION.
015900*---------------------------------------------------------------*
016000*    EXPLORER-CATEGORY-COUNTS.
016100     MOVE 'CATEGORY COUNTS' TO RL-SB-TEXT.
016200     MOVE RL-SECTION-BANNER TO REPORT-LINE.
016300     PERFORM 9200-WRITE-REPORT-LINE.
016400     MOVE 'TOTAL RECORDS    ' TO RL-CL-LABEL.
016500     MOVE ST-COUNT-TOTAL TO RL-CL-COUNT.
016600     MOVE RL-COUNT-LINE TO REPORT-LINE.
016700     PERFORM 9200-WRITE-REPORT-LINE.
016800     MOVE '1' TO WS-LOOKUP-KEY.
016900     PERFORM 9100-LOOKUP-CATEGORY-NAME.
017000     MOVE WS-LOOKUP-NAME TO RL-CL-LABEL.
017100     MOVE ST-COUNT-ANTISEMITIC TO RL-CL-COUNT.
017200     MOVE RL-COUNT-LINE TO REPORT-LINE.
017300     PERFORM 9200-WRITE-REPORT-LINE.
017400     MOVE '0' TO WS-LOOKUP-KEY.
017500     PERFORM 9100-LOOKUP-CATEGORY-NAME.
017600     MOVE WS-LOOKUP-NAME TO RL-CL-LABEL.
017700     MOVE ST-COUNT-NON-ANTISEMITIC TO RL-CL-COUNT.
017800     MOVE RL-COUNT-LINE TO REPORT-LINE.
017900     PERFORM 9200-WRITE-REPORT-LINE.
018000     MOVE SPACE TO WS-LOOKUP-KEY.
018100     PERFORM 9100-LOOKUP-CATEGORY-NAME.
018200     MOVE WS-LOOKUP-NAME TO RL-CL-LABEL.
018300     MOVE ST-COUNT-UNSPECIFIED TO RL-CL-COUNT.
018400     MOVE RL-COUNT-LINE TO REPORT-LINE.
018500     PERFORM 9200-WRITE-REPORT-LINE.
018600*---------------------------------------------------------------*
018700 2100-WRITE-AVERAGE-WORDS-SECTION.
018800*---------------------------------------------------------------*
018900*    EXPLORER-AVG-WORDS.
019000     MOVE 'AVERAGE WORD COUNT' TO RL-SB-TEXT.
019100     MOVE RL-SECTION-BANNER TO REPORT-LINE.
019200     PERFORM 9200-WRITE-REPORT-LINE.
019300*    B4 - NO RECORDS IN THE CATEGORY MEANS THE AVERAGE IS
019400*    UNDEFINED, SO THE LINE IS LEFT OFF THE REPORT RATHER THAN
019500*    PRINTING WHATEVER INITIALIZE LEFT IN ST-AVG-... (2900-
019600*    FINALIZE-EXPLORE-STATS SKIPS THE COMPUTE ON A ZERO
019700*    DENOMINATOR BUT DOES NOT CLEAR THE FIELD).
019800     IF ST-COUNT-TOTAL > 0
019900         MOVE 'OVERALL          ' TO RL-AL-LABEL
020000         MOVE ST-AVG-TOTAL TO RL-AL-AVERAGE
020100         MOVE RL-AVERAGE-LINE TO REPORT-LINE
020200         PERFORM 9200-WRITE-REPORT-LINE
020300     END-IF.
020400     IF ST-COUNT-ANTISEMITIC > 0
020500         MOVE '1' TO WS-LOOKUP-KEY
020600         PERFORM 9100-LOOKUP-CATEGORY-NAME
020700         MOVE WS-LOOKUP-NAME TO RL-AL-LABEL
020800         MOVE ST-AVG-ANTISEMITIC TO RL-AL-AVERAGE
020900         MOVE RL-AVERAGE-LINE TO REPORT-LINE
021000         PERFORM 9200-WRITE-REPORT-LINE
021100     END-IF.
021200     IF ST-COUNT-NON-ANTISEMITIC > 0
021300         MOVE '0' TO WS-LOOKUP-KEY
021400         PERFORM 9100-LOOKUP-CATEGORY-NAME
021500         MOVE WS-LOOKUP-NAME TO RL-AL-LABEL
021600         MOVE ST-AVG-NON-ANTISEMITIC TO RL-AL-AVERAGE
021700         MOVE RL-AVERAGE-LINE TO REPORT-LINE
021800         PERFORM 9200-WRITE-REPORT-LINE
021900     END-IF.
022000*---------------------------------------------------------------*
022100 2200-WRITE-LONGEST-TEXTS-SECTION.
022200*---------------------------------------------------------------*
022300*    EXPLORER-LONGEST-TEXTS.
022400     MOVE 'LONGEST TWEETS (TOP 3 BY WORD COUNT)' TO RL-SB-TEXT.
022500     MOVE RL-SECTION-BANNER TO REPORT-LINE.
022600     PERFORM 9200-WRITE-REPORT-LINE.
022700     MOVE '1' TO WS-LOOKUP-KEY.
022800     PERFORM 9100-LOOKUP-CATEGORY-NAME.
022900     MOVE WS-LOOKUP-NAME TO RL-CH-NAME.
023000     MOVE RL-CATEGORY-HEADING TO REPORT-LINE.
023100     PERFORM 9200-WRITE-REPORT-LINE.
023200     MOVE 1 TO WS-SECTION-IDX.
023300     PERFORM 2210-WRITE-LONGEST-ANTISEMITIC-LINE
023400         UNTIL WS-SECTION-IDX > 3.
023500     MOVE '0' TO WS-LOOKUP-KEY.
023600     PERFORM 9100-LOOKUP-CATEGORY-NAME.
023700     MOVE WS-LOOKUP-NAME TO RL-CH-NAME.
023800     MOVE RL-CATEGORY-HEADING TO REPORT-LINE.
023900     PERFORM 9200-WRITE-REPORT-LINE.
024000     MOVE 1 TO WS-SECTION-IDX.
024100     PERFORM 2220-WRITE-LONGEST-NON-ANTISEM-LINE
024200         UNTIL WS-SECTION-IDX > 3.
024300*---------------------------------------------------------------*
024400 2210-WRITE-LONGEST-ANTISEMITIC-LINE.
024500*---------------------------------------------------------------*
024600     IF ST-LT-FILLED-SW OF ST-LONGEST-ANTISEMITIC
024700             (WS-SECTION-IDX) = 'Y'
024800         MOVE ST-LT-TEXT OF ST-LONGEST-ANTISEMITIC
024900                 (WS-SECTION-IDX) TO WS-PRINT-TEXT
025000         MOVE WS-SECTION-IDX TO RL-NT-NUMBER
025100         MOVE WS-PRINT-SLICE TO RL-NT-TEXT
025200         MOVE RL-NUMBERED-TEXT-LINE TO REPORT-LINE
025300         PERFORM 9200-WRITE-REPORT-LINE
025400     END-IF.
025500     ADD 1 TO WS-SECTION-IDX.
025600*---------------------------------------------------------------*
025700 2220-WRITE-LONGEST-NON-ANTISEM-LINE.
025800*---------------------------------------------------------------*
025900     IF ST-LT-FILLED-SW OF ST-LONGEST-NON-ANTISEMITIC
026000             (WS-SECTION-IDX) = 'Y'
026100         MOVE ST-LT-TEXT OF ST-LONGEST-NON-ANTISEMITIC
026200                 (WS-SECTION-IDX) TO WS-PRINT-TEXT
026300         MOVE WS-SECTION-IDX TO RL-NT-NUMBER
026400         MOVE WS-PRINT-SLICE TO RL-NT-TEXT
026500         MOVE RL-NUMBERED-TEXT-LINE TO REPORT-LINE
026600         PERFORM 9200-WRITE-REPORT-LINE
026700     END-IF.
026800     ADD 1 TO WS-SECTION-IDX.
026900*---------------------------------------------------------------*
027000 2300-WRITE-COMMON-WORDS-SECTION.
027100*---------------------------------------------------------------*
027200*    EXPLORER-COMMON-WORDS.  HEADING SHOWS THE ACTUAL COUNT
027300*    SELECTED (CAN RUN UNDER 10 ON A SMALL INPUT FILE).
027400     MOVE ST-COMMON-WORD-CNT TO WS-CW-COUNT.
027500     MOVE SPACES TO RL-SB-TEXT.
027600     STRING 'COMMON WORDS (TOP ' DELIMITED BY SIZE
027700            WS-CW-COUNT-ED          DELIMITED BY SIZE
027800            ')'                     DELIMITED BY SIZE
027900         INTO RL-SB-TEXT.
028000     MOVE RL-SECTION-BANNER TO REPORT-LINE.
028100     PERFORM 9200-WRITE-REPORT-LINE.
028200     MOVE 1 TO WS-SECTION-IDX.
028300     PERFORM 2310-WRITE-COMMON-WORD-LINE
028400         UNTIL WS-SECTION-IDX > ST-COMMON-WORD-CNT.
028500*---------------------------------------------------------------*
028600 2310-WRITE-COMMON-WORD-LINE.
028700*---------------------------------------------------------------*
028800     MOVE WS-SECTION-IDX TO RL-NT-NUMBER.
028900     MOVE SPACES TO RL-NT-TEXT.
029000     MOVE ST-COMMON-WORD (WS-SECTION-IDX) TO RL-NT-TEXT.
029100     MOVE RL-NUMBERED-TEXT-LINE TO REPORT-LINE.
029200     PERFORM 9200-WRITE-REPORT-LINE.
029300     ADD 1 TO WS-SECTION-IDX.
029400*---------------------------------------------------------------*
029500 2400-WRITE-UPPERCASE-SECTION.
029600*---------------------------------------------------------------*
029700*    EXPLORER-UPPERCASE.
029800     MOVE 'UPPERCASE WORD COUNT' TO RL-SB-TEXT.
029900     MOVE RL-SECTION-BANNER TO REPORT-LINE.
030000     PERFORM 9200-WRITE-REPORT-LINE.
030100     MOVE 'OVERALL          ' TO RL-CL-LABEL.
030200     MOVE ST-UC-TOTAL TO RL-CL-COUNT.
030300     MOVE RL-COUNT-LINE TO REPORT-LINE.
030400     PERFORM 9200-WRITE-REPORT-LINE.
030500     MOVE '1' TO WS-LOOKUP-KEY.
030600     PERFORM 9100-LOOKUP-CATEGORY-NAME.
030700     MOVE WS-LOOKUP-NAME TO RL-CL-LABEL.
030800     MOVE ST-UC-ANTISEMITIC TO RL-CL-COUNT.
030900     MOVE RL-COUNT-LINE TO REPORT-LINE.
031000     PERFORM 9200-WRITE-REPORT-LINE.
031100     MOVE '0' TO WS-LOOKUP-KEY.
031200     PERFORM 9100-LOOKUP-CATEGORY-NAME.
031300     MOVE WS-LOOKUP-NAME TO RL-CL-LABEL.
031400     MOVE ST-UC-NON-ANTISEMITIC TO RL-CL-COUNT.
031500     MOVE RL-COUNT-LINE TO REPORT-LINE.
031600     PERFORM 9200-WRITE-REPORT-LINE.
031700*---------------------------------------------------------------*
031800 9100-LOOKUP-CATEGORY-NAME.
031900*---------------------------------------------------------------*
032000     MOVE SPACES TO WS-LOOKUP-NAME.
032100     MOVE 1 TO WS-LOOKUP-IDX.
032200     PERFORM 9110-CHECK-CATEGORY-ENTRY
032300         UNTIL WS-LOOKUP-IDX > 3
032400            OR WS-LOOKUP-NAME NOT = SPACES.
032500*---------------------------------------------------------------*
032600 9110-CHECK-CATEGORY-ENTRY.
032700*---------------------------------------------------------------*
032800     IF CN-KEY (WS-LOOKUP-IDX) = WS-LOOKUP-KEY
032900         MOVE CN-NAME (WS-LOOKUP-IDX) TO WS-LOOKUP-NAME
033000     END-IF.
033100     ADD 1 TO WS-LOOKUP-IDX.
033200*---------------------------------------------------------------*
033300*    OMP-151 - CENTRAL WRITE SO EVERY SECTION'S WRITE TO
033400*    REPORT-OUT IS STATUS-CHECKED THE SAME WAY.  ON FAILURE THE
033500*    SWITCH IS HANDED BACK TO TWTDRV ON THE LINKAGE -- THE RUN
033600*    IS NOT ABORTED HERE.
033700 9200-WRITE-REPORT-LINE.
033800*---------------------------------------------------------------*
033900     WRITE REPORT-LINE.
034000     IF NOT REPORT-OUT-OK
034100         SET ST-RPT-WRITE-FAILED TO TRUE
034200     END-IF.
