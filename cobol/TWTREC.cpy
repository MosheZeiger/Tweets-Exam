000100*---------------------------------------------------------------*
000200* TWTREC  -  TWEET / CLEANED-TWEET RECORD LAYOUT
000300*
000400* ONE RECORD PER SOURCE TWEET.  COLUMN 1 CARRIES THE BIAS
000500* CLASSIFICATION FLAG, COLUMNS 2-281 CARRY THE TWEET TEXT.
000600* THE SAME 281-BYTE SHAPE IS COPIED (WITH THE RECORD NAME
000700* REPLACED) FOR THE CLEANED-OUTPUT FD -- SEE TWTDRV.
000800*
000900* MAINTENANCE LOG
001000* DATE       INIT  TICKET     DESCRIPTION
001100* ---------- ----- ---------- ------------------------------
001200* 1987-02-09 RTW   OMP-014    ORIGINAL LAYOUT (AGE/ETH/IND
001300*                             CLAIM RECORDS RETIRED, THIS
001400*                             COPYBOOK REBUILT FOR THE
001500*                             ANTISEMITISM CLASSIFIER FEED)
001600* 1991-06-18 LKM   OMP-101    ADDED CLEANED-RECORD REPLACING
001700*                             FORM FOR THE SECOND (CLEAN)
001800*                             PASS OUTPUT
001900* 1999-01-05 RTW   OMP-Y2K    Y2K REVIEW - NO DATE FIELDS IN
002000*                             THIS RECORD, NO CHANGE REQUIRED
002100*---------------------------------------------------------------*
002200 01  TWEET-RECORD.
002300     05  TWEET-CLASS                     PIC X(01).
002400         88  TWEET-CLASS-NON-BIAS             VALUE '0'.
002500         88  TWEET-CLASS-BIASED               VALUE '1'.
002600         88  TWEET-CLASS-UNCLASSIFIED          VALUE SPACE.
002700     05  TWEET-TEXT                      PIC X(280).
