000100*---------------------------------------------------------------*
000200* TWTRPT  -  SUMMARY REPORT PRINT-LINE LAYOUTS
000300*
000400* EDITED FORMS OF THE TWTSTAT COUNTERS, BUILT BY TWTFMT JUST
000500* BEFORE EACH WRITE TO REPORT-OUT.  ONE GROUP PER LINE SHAPE
000600* THE REPORT USES -  A SECTION BANNER, A LABEL/COUNT LINE, A
000700* LABEL/AVERAGE LINE, A CATEGORY SUB-HEADING, AND A NUMBERED
000800* TEXT LINE FOR THE LONGEST-TWEETS AND COMMON-WORDS SECTIONS.
000900*
001000* MAINTENANCE LOG
001100* DATE       INIT  TICKET     DESCRIPTION
001200* ---------- ----- ---------- ------------------------------
001300* 1989-07-14 LKM   OMP-021    ORIGINAL REPORT LINE SET
001400* 1993-04-27 DQ    OMP-077    ADDED NUMBERED-TEXT-LINE FOR
001500*                             LONGEST-TWEETS/COMMON-WORDS
001600* 1993-05-11 DQ    OMP-079    RL-NT-TEXT HELD TO 124 BYTES SO
001700*                             THE LINE STAYS WITHIN THE 132-
001800*                             BYTE REPORT-OUT LIMIT - A FULL
001900*                             280-BYTE TWEET IS TRUNCATED ON
002000*                             PRINT, NOT ON THE CLEANED FILE
002100*---------------------------------------------------------------*
002200 01  RL-SECTION-BANNER.
002300     05  RL-SB-TEXT                       PIC X(40).
002400     05  FILLER                            PIC X(92).
002500*---------------------------------------------------------------*
002600 01  RL-CATEGORY-HEADING.
002700     05  FILLER                            PIC X(02) VALUE SPACE.
002800     05  RL-CH-NAME                       PIC X(20).
002900     05  FILLER                            PIC X(110).
003000*---------------------------------------------------------------*
003100 01  RL-COUNT-LINE.
003200     05  FILLER                            PIC X(02) VALUE SPACE.
003300     05  RL-CL-LABEL                      PIC X(17).
003400     05  FILLER                            PIC X(02) VALUE SPACE.
003500     05  RL-CL-COUNT                      PIC Z,ZZZ,ZZ9.
003600     05  FILLER                            PIC X(102).
003700*---------------------------------------------------------------*
003800 01  RL-AVERAGE-LINE.
003900     05  FILLER                            PIC X(02) VALUE SPACE.
004000     05  RL-AL-LABEL                      PIC X(17).
004100     05  FILLER                            PIC X(02) VALUE SPACE.
004200     05  RL-AL-AVERAGE                    PIC ZZZZ9.99.
004300     05  FILLER                            PIC X(103).
004400*---------------------------------------------------------------*
004500 01  RL-NUMBERED-TEXT-LINE.
004600     05  FILLER                            PIC X(04) VALUE SPACE.
004700     05  RL-NT-NUMBER                     PIC Z9.
004800     05  FILLER                            PIC X(02) VALUE '. '.
004900     05  RL-NT-TEXT                        PIC X(124).
005000*---------------------------------------------------------------*
005100*    RUN-LOG BANNER AND MESSAGE LINES (START/END BANNERS,
005200*    PER-STEP MESSAGES, AND FATAL-ERROR LINES).
005300 01  RL-LOG-LINE.
005400     05  RL-LL-STAMP.
005500         10  RL-LL-HH                     PIC 9(02).
005600         10  FILLER                        PIC X(01) VALUE ':'.
005700         10  RL-LL-MM                     PIC 9(02).
005800         10  FILLER                        PIC X(01) VALUE ':'.
005900         10  RL-LL-SS                     PIC 9(02).
006000     05  FILLER                            PIC X(02) VALUE SPACE.
006100     05  RL-LL-MESSAGE                    PIC X(120).
