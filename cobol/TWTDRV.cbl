000100*===============================================================*
000200* PROGRAM NAME:    TWTDRV
000300* ORIGINAL AUTHOR: RAYMOND T. WALSH
000400*
000500*===============================================================*
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  TWTDRV.
000800* AUTHOR. RAYMOND T. WALSH.
000900* INSTALLATION. COBOL DEVELOPMENT CENTER.
001000* DATE-WRITTEN. 02/09/87.
001100* DATE-COMPILED. 02/09/87.
001200* SECURITY. NON-CONFIDENTIAL.
001300*===============================================================*
001400* REMARKS.  REPLACES THE OLD UNEM/UNEMQUE/UNEMREAD CLAIM-FILE
001500*   SUITE.  THE OMP CLASS DROPPED THE AGE/ETHNICITY/INDUSTRY/
001600*   RACE/GENDER CLAIM EXTRACT IN FAVOR OF THE ANTISEMITISM
001700*   TWEET-CLASSIFIER ANALYSIS BATCH.  THIS PROGRAM IS THE
001800*   DRIVER: IT OPENS THE RUN LOG, MAKES THE EXPLORATION PASS
001900*   OVER THE RAW TWEET FILE, MAKES THE CLEANING PASS, CALLS
002000*   TWTFMT TO FORMAT AND WRITE THE SUMMARY REPORT, AND CLOSES
002100*   OUT THE RUN.
002200*
002300* CHANGE LOG
002400* DATE       INIT  TICKET     DESCRIPTION
002500* ---------- ----- ---------- ------------------------------
002600* 1987-02-09 RTW   OMP-014    ORIGINAL (CLAIM FILE LOAD/WRITE)
002700* 1991-06-18 LKM   OMP-101    RESTRUCTURED, REMOVED GO TO'S
002800* 1993-04-27 DQ    OMP-077    REWRITTEN FOR TWEET ANALYSIS --
002900*                             CATEGORY COUNTS, WORD-COUNT AND
003000*                             UPPERCASE TALLY COMBINED INTO
003100*                             ONE SCAN PER RECORD TO AVOID A
003200*                             SECOND PASS OVER THE TEXT
003300* 1993-05-11 DQ    OMP-079    ADDED LONGEST-3-TWEETS AND
003400*                             COMMON-WORDS EXPLORERS
003500* 1994-09-30 LKM   OMP-088    ADDED PASS-2 CLEANING STEP AND
003600*                             CLEANED-OUT FILE
003700* 1999-01-05 RTW   OMP-Y2K    Y2K REVIEW - WS-CURRENT-YEAR
003800*                             WINDOWED TO 4 DIGITS, NO OTHER
003900*                             DATE FIELDS IN THIS PROGRAM
004000* 2004-08-16 HAL   OMP-142    FILE STATUS CHECKED ON THE PASS-2
004100*                             RE-OPEN OF TWEETS-IN PER AUDIT
004200*                             FINDING 04-19
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3081.
004900*---------------------------------------------------------------*
005000 OBJECT-COMPUTER. IBM-3081.
005100*---------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300*---------------------------------------------------------------*
005400 FILE-CONTROL.
005500     SELECT TWEETS-IN ASSIGN TO TWTIN
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS IS TWEETS-IN-STATUS.
005800*
005900     SELECT CLEANED-OUT ASSIGN TO TWTOUT
006000       ORGANIZATION IS LINE SEQUENTIAL
006100       FILE STATUS IS CLEANED-OUT-STATUS.
006200*
006300     SELECT RUN-LOG ASSIGN TO TWTLOG
006400       ORGANIZATION IS LINE SEQUENTIAL
006500       FILE STATUS IS RUN-LOG-STATUS.
006600*===============================================================*
006700 DATA DIVISION.
006800*---------------------------------------------------------------*
006900 FILE SECTION.
007000*---------------------------------------------------------------*
007100 FD  TWEETS-IN
007200      DATA RECORD IS TWEET-RECORD.
007300      COPY TWTREC.
007400*---------------------------------------------------------------*
007500 FD  CLEANED-OUT
007600      DATA RECORD IS CLEANED-RECORD.
007700      COPY TWTREC REPLACING TWEET-RECORD BY CLEANED-RECORD
007800                             TWEET-CLASS  BY CLEANED-CLASS
007900                             TWEET-TEXT   BY CLEANED-TEXT.
008000*---------------------------------------------------------------*
008100 FD  RUN-LOG
008200      DATA RECORD IS RUN-LOG-RECORD.
008300 01  RUN-LOG-RECORD                      PIC X(132).
008400*---------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600*---------------------------------------------------------------*
008700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008800     05  TWEETS-IN-STATUS             PIC X(02).
008900         88  TWEETS-IN-OK                   VALUE '00'.
009000         88  TWEETS-IN-EOF                  VALUE '10'.
009100     05  CLEANED-OUT-STATUS           PIC X(02).
009200         88  CLEANED-OUT-OK                 VALUE '00'.
009300     05  RUN-LOG-STATUS               PIC X(02).
009400         88  RUN-LOG-OK                      VALUE '00'.
009500     05  WS-FATAL-ERROR-SW            PIC X(01) VALUE 'N'.
009600         88  WS-FATAL-ERROR                     VALUE 'Y'.
009700     05  WS-CHAR-VALID-SW             PIC X(01) VALUE 'N'.
009800         88  WS-CHAR-VALID                      VALUE 'Y'.
009900     05  WS-HAS-LETTER-SW             PIC X(01) VALUE 'N'.
010000         88  WS-HAS-LETTER                      VALUE 'Y'.
010100     05  WS-HAS-LOWER-SW              PIC X(01) VALUE 'N'.
010200         88  WS-HAS-LOWER                       VALUE 'Y'.
010300     05  FILLER                       PIC X(02).
010400*---------------------------------------------------------------*
010500 77  WS-INITIAL-ROW-COUNT             PIC 9(07) COMP VALUE 0.
010600 77  WS-REMOVED-ROW-COUNT             PIC 9(07) COMP VALUE 0.
010700 77  WS-FINAL-ROW-COUNT               PIC 9(07) COMP VALUE 0.
010800 77  WS-WORD-COUNT                    PIC 9(04) COMP VALUE 0.
010900 77  WS-WORD-LEN                      PIC 9(02) COMP VALUE 0.
011000 77  WS-CLEAN-LEN                     PIC 9(04) COMP VALUE 0.
011100 77  WS-CHAR-IDX                      PIC 9(04) COMP VALUE 0.
011200 77  WS-WC-IDX                        PIC 9(02) COMP VALUE 0.
011300 77  WS-TEXT-LEN                      PIC 9(04) COMP VALUE 280.
011400 77  WS-WF-SEARCH-IDX                 PIC 9(04) COMP VALUE 0.
011500 77  WS-WF-FOUND-IDX                  PIC 9(04) COMP VALUE 0.
011600 77  WS-BEST-IDX                      PIC 9(04) COMP VALUE 0.
011700 77  WS-BEST-FREQ                     PIC 9(07) COMP VALUE 0.
011800 77  WS-RANK-IDX                      PIC 9(02) COMP VALUE 0.
011900 77  WS-SUM-WORDS-TOTAL               PIC 9(09) COMP VALUE 0.
012000 77  WS-SUM-WORDS-ANTISEMITIC         PIC 9(09) COMP VALUE 0.
012100 77  WS-SUM-WORDS-NON-ANTISEMITIC     PIC 9(09) COMP VALUE 0.
012200 77  WS-CNT-WORDS-ANTISEMITIC         PIC 9(07) COMP VALUE 0.
012300 77  WS-CNT-WORDS-NON-ANTISEMITIC     PIC 9(07) COMP VALUE 0.
012400*---------------------------------------------------------------*
012500*    RAW-TEXT SCAN AREA AND ITS CHARACTER-TABLE VIEW (USED BY
012600*    THE WORD-COUNT/UPPERCASE SCAN AND BY THE LONGEST-TEXT
012700*    CAPTURE).
012800 01  WS-SCAN-AREA.
012900     05  WS-SCAN-TEXT                 PIC X(280).
013000 01  WS-SCAN-AREA-CHARS REDEFINES WS-SCAN-AREA.
013100     05  WS-SCAN-CHAR OCCURS 280 TIMES
013200                      PIC X(01).
013300*---------------------------------------------------------------*
013400*    ONE-WORD WORK BUFFER AND ITS CHARACTER-TABLE VIEW (USED
013500*    BOTH FOR THE RAW WORD BEING SCANNED AND FOR THE NORMALIZED
013600*    WORD BEING TALLIED IN THE COMMON-WORDS TABLE).
013700 01  WS-WORD-BUFFER-AREA.
013800     05  WS-WORD-BUFFER               PIC X(30).
013900 01  WS-WORD-BUFFER-CHARS REDEFINES WS-WORD-BUFFER-AREA.
014000     05  WS-WORD-CHAR OCCURS 30 TIMES
014100                      PIC X(01).
014200*---------------------------------------------------------------*
014300*    LOWERCASED COPY OF THE TEXT (BEFORE PUNCTUATION STRIP) AND
014400*    ITS CHARACTER-TABLE VIEW.
014500 01  WS-NORM-TEXT-AREA.
014600     05  WS-NORM-TEXT                 PIC X(280).
014700 01  WS-NORM-TEXT-CHARS REDEFINES WS-NORM-TEXT-AREA.
014800     05  WS-NORM-CHAR OCCURS 280 TIMES
014900                      PIC X(01).
015000*---------------------------------------------------------------*
015100*    PUNCTUATION-STRIPPED COPY OF THE TEXT AND ITS CHARACTER-
015200*    TABLE VIEW -- THE ACTUAL INPUT TO THE COMMON-WORD SPLIT.
015300 01  WS-CLEAN-TEXT-AREA.
015400     05  WS-CLEAN-TEXT                PIC X(280).
015500 01  WS-CLEAN-TEXT-CHARS REDEFINES WS-CLEAN-TEXT-AREA.
015600     05  WS-CLEAN-CHAR OCCURS 280 TIMES
015700                      PIC X(01).
015800*---------------------------------------------------------------*
015900 01  WS-CASE-TRANSLATE-TABLES.
016000     05  WS-UPPER-ALPHABET            PIC X(26)
016100             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016200     05  WS-LOWER-ALPHABET            PIC X(26)
016300             VALUE 'abcdefghijklmnopqrstuvwxyz'.
016400     05  FILLER                       PIC X(01).
016500*---------------------------------------------------------------*
016600*    SWAP AREA USED WHEN RESORTING THE 3-SLOT LONGEST-TEXT
016700*    TABLES (SEE 2410/2420 SERIES BELOW).
016800 01  WS-LONGEST-SWAP-AREA.
016900     05  WS-SWAP-TEXT                 PIC X(280).
017000     05  WS-SWAP-WORDS                PIC 9(04) COMP.
017100     05  WS-SWAP-FILLED-SW            PIC X(01).
017200     05  FILLER                       PIC X(01).
017300*---------------------------------------------------------------*
017400*    SCRATCH WORD-FREQUENCY TABLE -- EVERY DISTINCT NORMALIZED
017500*    WORD SEEN ACROSS ALL RECORDS, IN FIRST-OCCURRENCE ORDER.
017600*    NOT PASSED TO TWTFMT -- ONLY THE FINAL TOP-10 LIST (IN
017700*    WS-TWEET-STATISTICS) CROSSES THE CALL BOUNDARY.
017800 01  WS-WORD-FREQUENCY-TABLE.
017900     05  WF-ENTRY-COUNT                PIC 9(04) COMP VALUE 0.
018000     05  WF-ENTRY OCCURS 1 TO 600 TIMES
018100             DEPENDING ON WF-ENTRY-COUNT
018200             INDEXED BY WF-IDX.
018300         10  WF-WORD                  PIC X(30).
018400         10  WF-FREQUENCY             PIC 9(07) COMP.
018500         10  WF-SELECTED-SW           PIC X(01) VALUE 'N'.
018600             88  WF-SELECTED                VALUE 'Y'.
018700*---------------------------------------------------------------*
018800 01  WS-LOG-TIMESTAMP.
018900     05  WS-ACCEPT-TIME               PIC 9(08).
019000     05  WS-LOG-HH                    PIC 9(02).
019100     05  WS-LOG-MM                    PIC 9(02).
019200     05  WS-LOG-SS                    PIC 9(02).
019300     05  FILLER                       PIC X(01).
019400*---------------------------------------------------------------*
019500 01  WS-LOG-NUMBER-EDIT               PIC ZZZ,ZZ9.
019600 01  WS-LOG-TEXT-AREA                 PIC X(120).
019700*---------------------------------------------------------------*
019800     COPY TWTSTAT.
019900*---------------------------------------------------------------*
020000     COPY TWTRPT.
020100*===============================================================*
020200 PROCEDURE DIVISION.
020300*---------------------------------------------------------------*
020400 0000-MAIN-PARAGRAPH.
020500*---------------------------------------------------------------*
020600     PERFORM 1000-INITIALIZE-RUN.
020700     IF WS-FATAL-ERROR
020800         PERFORM 9900-ABORT-RUN
020900     ELSE
021000         PERFORM 2000-EXPLORE-RAW-TWEETS
021100         PERFORM 3000-CLEAN-TWEETS-FILE
021200         IF WS-FATAL-ERROR
021300             PERFORM 9900-ABORT-RUN
021400         ELSE
021500             PERFORM 4000-CALL-REPORT-FORMATTER
021600             PERFORM 9800-WRITE-END-BANNER
021700         END-IF
021800     END-IF.
021900     CLOSE RUN-LOG.
022000     GOBACK.
022100*---------------------------------------------------------------*
022200 1000-INITIALIZE-RUN.
022300*---------------------------------------------------------------*
022400     INITIALIZE WS-TWEET-STATISTICS.
022500     MOVE 'N' TO ST-LT-FILLED-SW OF ST-LONGEST-ANTISEMITIC (1)
022600                 ST-LT-FILLED-SW OF ST-LONGEST-ANTISEMITIC (2)
022700                 ST-LT-FILLED-SW OF ST-LONGEST-ANTISEMITIC (3)
022800                 ST-LT-FILLED-SW OF ST-LONGEST-NON-ANTISEMITIC
022900                                                            (1)
023000                 ST-LT-FILLED-SW OF ST-LONGEST-NON-ANTISEMITIC
023100                                                            (2)
023200                 ST-LT-FILLED-SW OF ST-LONGEST-NON-ANTISEMITIC
023300                                                            (3).
023400     OPEN OUTPUT RUN-LOG.
023500     PERFORM 1100-WRITE-START-BANNER.
023600     OPEN INPUT TWEETS-IN.
023700     IF NOT TWEETS-IN-OK
023800         MOVE 'FATAL - TWEETS-IN FILE NOT FOUND OR UNREADABLE'
023900             TO WS-LOG-TEXT-AREA
024000         PERFORM 9500-WRITE-LOG-LINE
024100         SET WS-FATAL-ERROR TO TRUE
024200     END-IF.
024300*---------------------------------------------------------------*
024400 1100-WRITE-START-BANNER.
024500*---------------------------------------------------------------*
024600     MOVE SPACES TO WS-LOG-TEXT-AREA.
024700     STRING 'TWEET CLASSIFICATION ANALYSIS RUN STARTED -- INPUT'
024800       ' FILE TWTIN' DELIMITED BY SIZE INTO WS-LOG-TEXT-AREA.
024900     PERFORM 9500-WRITE-LOG-LINE.
025000*---------------------------------------------------------------*
025100 2000-EXPLORE-RAW-TWEETS.
025200*---------------------------------------------------------------*
025300     MOVE 'PASS 1 - EXPLORATION OF RAW TWEET FILE STARTING'
025400         TO WS-LOG-TEXT-AREA.
025500     PERFORM 9500-WRITE-LOG-LINE.
025600     PERFORM 2100-READ-TWEETS-RECORD.
025700     PERFORM 2200-PROCESS-RAW-RECORD
025800         UNTIL TWEETS-IN-EOF.
025900     CLOSE TWEETS-IN.
026000     PERFORM 2900-FINALIZE-EXPLORE-STATS.
026100     MOVE 'PASS 1 - EXPLORATION COMPLETE'
026200         TO WS-LOG-TEXT-AREA.
026300     PERFORM 9500-WRITE-LOG-LINE.
026400*---------------------------------------------------------------*
026500 2100-READ-TWEETS-RECORD.
026600*---------------------------------------------------------------*
026700     READ TWEETS-IN
026800         AT END
026900             MOVE '10' TO TWEETS-IN-STATUS
027000     END-READ.
027100*---------------------------------------------------------------*
027200 2200-PROCESS-RAW-RECORD.
027300*---------------------------------------------------------------*
027400     ADD 1 TO ST-COUNT-TOTAL.
027500     PERFORM 2210-TALLY-CATEGORY-COUNT.
027600     MOVE TWEET-TEXT TO WS-SCAN-TEXT.
027700     PERFORM 2300-SCAN-WORDS-AND-CASE.
027800     PERFORM 2400-TALLY-LONGEST-TEXT.
027900     PERFORM 2500-TALLY-COMMON-WORDS.
028000     PERFORM 2100-READ-TWEETS-RECORD.
028100*---------------------------------------------------------------*
028200 2210-TALLY-CATEGORY-COUNT.
028300*---------------------------------------------------------------*
028400*    EXPLORER-CATEGORY-COUNTS.
028500     EVALUATE TRUE
028600         WHEN TWEET-CLASS-BIASED
028700             ADD 1 TO ST-COUNT-ANTISEMITIC
028800         WHEN TWEET-CLASS-NON-BIAS
028900             ADD 1 TO ST-COUNT-NON-ANTISEMITIC
029000         WHEN OTHER
029100             ADD 1 TO ST-COUNT-UNSPECIFIED
029200     END-EVALUATE.
029300*---------------------------------------------------------------*
029400 2300-SCAN-WORDS-AND-CASE.
029500*---------------------------------------------------------------*
029600*    EXPLORER-AVG-WORDS / EXPLORER-UPPERCASE -- ONE SCAN OF THE
029700*    RAW TEXT SERVES BOTH (OMP-077 -- AVOID A SECOND PASS).
029800     MOVE 0 TO WS-WORD-COUNT.
029900     MOVE 1 TO WS-CHAR-IDX.
030000     PERFORM 2305-SCAN-NEXT-CHAR-GROUP
030100         UNTIL WS-CHAR-IDX > WS-TEXT-LEN.
030200     ADD WS-WORD-COUNT TO WS-SUM-WORDS-TOTAL.
030300     EVALUATE TRUE
030400         WHEN TWEET-CLASS-BIASED
030500             ADD WS-WORD-COUNT TO WS-SUM-WORDS-ANTISEMITIC
030600             ADD 1 TO WS-CNT-WORDS-ANTISEMITIC
030700         WHEN TWEET-CLASS-NON-BIAS
030800             ADD WS-WORD-COUNT TO WS-SUM-WORDS-NON-ANTISEMITIC
030900             ADD 1 TO WS-CNT-WORDS-NON-ANTISEMITIC
031000     END-EVALUATE.
031100*---------------------------------------------------------------*
031200 2305-SCAN-NEXT-CHAR-GROUP.
031300*---------------------------------------------------------------*
031400     IF WS-SCAN-CHAR (WS-CHAR-IDX) = SPACE
031500         ADD 1 TO WS-CHAR-IDX
031600     ELSE
031700         PERFORM 2310-EXTRACT-RAW-WORD
031800         ADD 1 TO WS-WORD-COUNT
031900         PERFORM 2320-CHECK-WORD-UPPERCASE
032000     END-IF.
032100*---------------------------------------------------------------*
032200 2310-EXTRACT-RAW-WORD.
032300*---------------------------------------------------------------*
032400     MOVE SPACES TO WS-WORD-BUFFER.
032500     MOVE 0 TO WS-WORD-LEN.
032600     PERFORM 2311-COPY-NEXT-RAW-CHAR
032700         UNTIL WS-CHAR-IDX > WS-TEXT-LEN
032800            OR WS-SCAN-CHAR (WS-CHAR-IDX) = SPACE.
032900*---------------------------------------------------------------*
033000 2311-COPY-NEXT-RAW-CHAR.
033100*---------------------------------------------------------------*
033200     IF WS-WORD-LEN < 30
033300         ADD 1 TO WS-WORD-LEN
033400         MOVE WS-SCAN-CHAR (WS-CHAR-IDX)
033500             TO WS-WORD-CHAR (WS-WORD-LEN)
033600     END-IF.
033700     ADD 1 TO WS-CHAR-IDX.
033800*---------------------------------------------------------------*
033900 2320-CHECK-WORD-UPPERCASE.
034000*---------------------------------------------------------------*
034100*    A WORD IS "UPPERCASE" IF IT HAS AT LEAST ONE LETTER AND NO
034200*    LOWERCASE LETTER (BUSINESS RULE B7).
034300     MOVE 'N' TO WS-HAS-LETTER-SW.
034400     MOVE 'N' TO WS-HAS-LOWER-SW.
034500     MOVE 1 TO WS-WC-IDX.
034600     PERFORM 2321-CHECK-WORD-CHAR
034700         UNTIL WS-WC-IDX > WS-WORD-LEN.
034800     IF WS-HAS-LETTER AND NOT WS-HAS-LOWER
034900         PERFORM 2330-BUMP-UPPERCASE-COUNT
035000     END-IF.
035100*---------------------------------------------------------------*
035200 2321-CHECK-WORD-CHAR.
035300*---------------------------------------------------------------*
035400     IF WS-WORD-CHAR (WS-WC-IDX) >= 'A' AND
035500        WS-WORD-CHAR (WS-WC-IDX) <= 'Z'
035600         SET WS-HAS-LETTER TO TRUE
035700     END-IF.
035800     IF WS-WORD-CHAR (WS-WC-IDX) >= 'a' AND
035900        WS-WORD-CHAR (WS-WC-IDX) <= 'z'
036000         SET WS-HAS-LETTER TO TRUE
036100         SET WS-HAS-LOWER  TO TRUE
036200     END-IF.
036300     ADD 1 TO WS-WC-IDX.
036400*---------------------------------------------------------------*
036500 2330-BUMP-UPPERCASE-COUNT.
036600*---------------------------------------------------------------*
036700     ADD 1 TO ST-UC-TOTAL.
036800     EVALUATE TRUE
036900         WHEN TWEET-CLASS-BIASED
037000             ADD 1 TO ST-UC-ANTISEMITIC
037100         WHEN TWEET-CLASS-NON-BIAS
037200             ADD 1 TO ST-UC-NON-ANTISEMITIC
037300     END-EVALUATE.
037400*---------------------------------------------------------------*
037500 2400-TALLY-LONGEST-TEXT.
037600*---------------------------------------------------------------*
037700*    EXPLORER-LONGEST-TEXTS -- CLASSIFIED RECORDS WITH USABLE
037800*    TEXT ONLY (BUSINESS RULE B5).
037900     IF WS-WORD-COUNT > 0
038000         IF TWEET-CLASS-BIASED
038100             PERFORM 2410-TALLY-LONGEST-ANTISEMITIC
038200         END-IF
038300         IF TWEET-CLASS-NON-BIAS
038400             PERFORM 2420-TALLY-LONGEST-NON-ANTISEMITIC
038500         END-IF
038600     END-IF.
038700*---------------------------------------------------------------*
038800 2410-TALLY-LONGEST-ANTISEMITIC.
038900*---------------------------------------------------------------*
039000     IF WS-WORD-COUNT >
039100             ST-LT-WORDS OF ST-LONGEST-ANTISEMITIC (3)
039200         MOVE WS-SCAN-TEXT
039300             TO ST-LT-TEXT OF ST-LONGEST-ANTISEMITIC (3)
039400         MOVE WS-WORD-COUNT
039500             TO ST-LT-WORDS OF ST-LONGEST-ANTISEMITIC (3)
039600         MOVE 'Y'
039700             TO ST-LT-FILLED-SW OF ST-LONGEST-ANTISEMITIC (3)
039800         PERFORM 2411-RESORT-LONGEST-ANTISEMITIC
039900     END-IF.
040000*---------------------------------------------------------------*
040100 2411-RESORT-LONGEST-ANTISEMITIC.
040200*---------------------------------------------------------------*
040300     IF ST-LT-WORDS OF ST-LONGEST-ANTISEMITIC (3) >
040400        ST-LT-WORDS OF ST-LONGEST-ANTISEMITIC (2)
040500         PERFORM 2412-SWAP-LONGEST-ANTISEMITIC-2-3
040600     END-IF.
040700     IF ST-LT-WORDS OF ST-LONGEST-ANTISEMITIC (2) >
040800        ST-LT-WORDS OF ST-LONGEST-ANTISEMITIC (1)
040900         PERFORM 2413-SWAP-LONGEST-ANTISEMITIC-1-2
041000     END-IF.
041100*---------------------------------------------------------------*
041200 2412-SWAP-LONGEST-ANTISEMITIC-2-3.
041300*---------------------------------------------------------------*
041400     MOVE ST-LT-TEXT OF ST-LONGEST-ANTISEMITIC (2)
041500         TO WS-SWAP-TEXT.
041600     MOVE ST-LT-WORDS OF ST-LONGEST-ANTISEMITIC (2)
041700         TO WS-SWAP-WORDS.
041800     MOVE ST-LT-FILLED-SW OF ST-LONGEST-ANTISEMITIC (2)
041900         TO WS-SWAP-FILLED-SW.
042000     MOVE ST-LT-TEXT OF ST-LONGEST-ANTISEMITIC (3)
042100         TO ST-LT-TEXT OF ST-LONGEST-ANTISEMITIC (2).
042200     MOVE ST-LT-WORDS OF ST-LONGEST-ANTISEMITIC (3)
042300         TO ST-LT-WORDS OF ST-LONGEST-ANTISEMITIC (2).
042400     MOVE ST-LT-FILLED-SW OF ST-LONGEST-ANTISEMITIC (3)
042500         TO ST-LT-FILLED-SW OF ST-LONGEST-ANTISEMITIC (2).
042600     MOVE WS-SWAP-TEXT
042700         TO ST-LT-TEXT OF ST-LONGEST-ANTISEMITIC (3).
042800     MOVE WS-SWAP-WORDS
042900         TO ST-LT-WORDS OF ST-LONGEST-ANTISEMITIC (3).
043000     MOVE WS-SWAP-FILLED-SW
043100         TO ST-LT-FILLED-SW OF ST-LONGEST-ANTISEMITIC (3).
043200*---------------------------------------------------------------*
043300 2413-SWAP-LONGEST-ANTISEMITIC-1-2.
043400*---------------------------------------------------------------*
043500     MOVE ST-LT-TEXT OF ST-LONGEST-ANTISEMITIC (1)
043600         TO WS-SWAP-TEXT.
043700     MOVE ST-LT-WORDS OF ST-LONGEST-ANTISEMITIC (1)
043800         TO WS-SWAP-WORDS.
043900     MOVE ST-LT-FILLED-SW OF ST-LONGEST-ANTISEMITIC (1)
044000         TO WS-SWAP-FILLED-SW.
044100     MOVE ST-LT-TEXT OF ST-LONGEST-ANTISEMITIC (2)
044200         TO ST-LT-TEXT OF ST-LONGEST-ANTISEMITIC (1).
044300     MOVE ST-LT-WORDS OF ST-LONGEST-ANTISEMITIC (2)
044400         TO ST-LT-WORDS OF ST-LONGEST-ANTISEMITIC (1).
044500     MOVE ST-LT-FILLED-SW OF ST-LONGEST-ANTISEMITIC (2)
044600         TO ST-LT-FILLED-SW OF ST-LONGEST-ANTISEMITIC (1).
044700     MOVE WS-SWAP-TEXT
044800         TO ST-LT-TEXT OF ST-LONGEST-ANTISEMITIC (2).
044900     MOVE WS-SWAP-WORDS
045000         TO ST-LT-WORDS OF ST-LONGEST-ANTISEMITIC (2).
045100     MOVE WS-SWAP-FILLED-SW
045200         TO ST-LT-FILLED-SW OF ST-LONGEST-ANTISEMITIC (2).
045300*---------------------------------------------------------------*
045400 2420-TALLY-LONGEST-NON-ANTISEMITIC.
045500*---------------------------------------------------------------*
045600     IF WS-WORD-COUNT >
045700             ST-LT-WORDS OF ST-LONGEST-NON-ANTISEMITIC (3)
045800         MOVE WS-SCAN-TEXT
045900             TO ST-LT-TEXT OF ST-LONGEST-NON-ANTISEMITIC (3)
046000         MOVE WS-WORD-COUNT
046100             TO ST-LT-WORDS OF ST-LONGEST-NON-ANTISEMITIC (3)
046200         MOVE 'Y'
046300             TO ST-LT-FILLED-SW
046400                 OF ST-LONGEST-NON-ANTISEMITIC (3)
046500         PERFORM 2421-RESORT-LONGEST-NON-ANTISEMITIC
046600     END-IF.
046700*---------------------------------------------------------------*
046800 2421-RESORT-LONGEST-NON-ANTISEMITIC.
046900*---------------------------------------------------------------*
047000     IF ST-LT-WORDS OF ST-LONGEST-NON-ANTISEMITIC (3) >
047100        ST-LT-WORDS OF ST-LONGEST-NON-ANTISEMITIC (2)
047200         PERFORM 2422-SWAP-LONGEST-NON-ANTISEM-2-3
047300     END-IF.
047400     IF ST-LT-WORDS OF ST-LONGEST-NON-ANTISEMITIC (2) >
047500        ST-LT-WORDS OF ST-LONGEST-NON-ANTISEMITIC (1)
047600         PERFORM 2423-SWAP-LONGEST-NON-ANTISEM-1-2
047700     END-IF.
047800*---------------------------------------------------------------*
047900 2422-SWAP-LONGEST-NON-ANTISEM-2-3.
048000*---------------------------------------------------------------*
048100     MOVE ST-LT-TEXT OF ST-LONGEST-NON-ANTISEMITIC (2)
048200         TO WS-SWAP-TEXT.
048300     MOVE ST-LT-WORDS OF ST-LONGEST-NON-ANTISEMITIC (2)
048400         TO WS-SWAP-WORDS.
048500     MOVE ST-LT-FILLED-SW OF ST-LONGEST-NON-ANTISEMITIC (2)
048600         TO WS-SWAP-FILLED-SW.
048700     MOVE ST-LT-TEXT OF ST-LONGEST-NON-ANTISEMITIC (3)
048800         TO ST-LT-TEXT OF ST-LONGEST-NON-ANTISEMITIC (2).
048900     MOVE ST-LT-WORDS OF ST-LONGEST-NON-ANTISEMITIC (3)
049000         TO ST-LT-WORDS OF ST-LONGEST-NON-ANTISEMITIC (2).
049100     MOVE ST-LT-FILLED-SW OF ST-LONGEST-NON-ANTISEMITIC (3)
049200         TO ST-LT-FILLED-SW OF ST-LONGEST-NON-ANTISEMITIC (2).
049300     MOVE WS-SWAP-TEXT
049400         TO ST-LT-TEXT OF ST-LONGEST-NON-ANTISEMITIC (3).
049500     MOVE WS-SWAP-WORDS
049600         TO ST-LT-WORDS OF ST-LONGEST-NON-ANTISEMITIC (3).
049700     MOVE WS-SWAP-FILLED-SW
049800         TO ST-LT-FILLED-SW OF ST-LONGEST-NON-ANTISEMITIC (3).
049900*---------------------------------------------------------------*
050000 2423-SWAP-LONGEST-NON-ANTISEM-1-2.
050100*---------------------------------------------------------------*
050200     MOVE ST-LT-TEXT OF ST-LONGEST-NON-ANTISEMITIC (1)
050300         TO WS-SWAP-TEXT.
050400     MOVE ST-LT-WORDS OF ST-LONGEST-NON-ANTISEMITIC (1)
050500         TO WS-SWAP-WORDS.
050600     MOVE ST-LT-FILLED-SW OF ST-LONGEST-NON-ANTISEMITIC (1)
050700         TO WS-SWAP-FILLED-SW.
050800     MOVE ST-LT-TEXT OF ST-LONGEST-NON-ANTISEMITIC (2)
050900         TO ST-LT-TEXT OF ST-LONGEST-NON-ANTISEMITIC (1).
051000     MOVE ST-LT-WORDS OF ST-LONGEST-NON-ANTISEMITIC (2)
051100         TO ST-LT-WORDS OF ST-LONGEST-NON-ANTISEMITIC (1).
051200     MOVE ST-LT-FILLED-SW OF ST-LONGEST-NON-ANTISEMITIC (2)
051300         TO ST-LT-FILLED-SW OF ST-LONGEST-NON-ANTISEMITIC (1).
051400     MOVE WS-SWAP-TEXT
051500         TO ST-LT-TEXT OF ST-LONGEST-NON-ANTISEMITIC (2).
051600     MOVE WS-SWAP-WORDS
051700         TO ST-LT-WORDS OF ST-LONGEST-NON-ANTISEMITIC (2).
051800     MOVE WS-SWAP-FILLED-SW
051900         TO ST-LT-FILLED-SW OF ST-LONGEST-NON-ANTISEMITIC (2).
052000*---------------------------------------------------------------*
052100 2500-TALLY-COMMON-WORDS.
052200*---------------------------------------------------------------*
052300*    EXPLORER-COMMON-WORDS -- NORMALIZE (LOWERCASE, STRIP
052400*    PUNCTUATION) THEN SPLIT ON WHITESPACE (BUSINESS RULE B6).
052500*    THIS IS A SEPARATE SCAN FROM 2300 BECAUSE THE NORMALIZED
052600*    TEXT IS NOT THE SAME STRING AS THE RAW TEXT.
052700     MOVE TWEET-TEXT TO WS-NORM-TEXT.
052800     INSPECT WS-NORM-TEXT
052900         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
053000     PERFORM 2510-BUILD-CLEAN-TEXT.
053100     PERFORM 2520-TOKENIZE-CLEAN-TEXT.
053200*---------------------------------------------------------------*
053300 2510-BUILD-CLEAN-TEXT.
053400*---------------------------------------------------------------*
053500     MOVE SPACES TO WS-CLEAN-TEXT.
053600     MOVE 0 TO WS-CLEAN-LEN.
053700     MOVE 1 TO WS-CHAR-IDX.
053800     PERFORM 2511-COPY-VALID-CHAR
053900         UNTIL WS-CHAR-IDX > WS-TEXT-LEN.
054000*---------------------------------------------------------------*
054100 2511-COPY-VALID-CHAR.
054200*---------------------------------------------------------------*
054300     PERFORM 2512-CHECK-CHAR-VALID.
054400     IF WS-CHAR-VALID
054500         ADD 1 TO WS-CLEAN-LEN
054600         MOVE WS-NORM-CHAR (WS-CHAR-IDX)
054700             TO WS-CLEAN-CHAR (WS-CLEAN-LEN)
054800     END-IF.
054900     ADD 1 TO WS-CHAR-IDX.
055000*---------------------------------------------------------------*
055100 2512-CHECK-CHAR-VALID.
055200*---------------------------------------------------------------*
055300*    VALID = WHITESPACE, DIGIT, LOWER-CASE LETTER, OR '_'.
055400     MOVE 'N' TO WS-CHAR-VALID-SW.
055500     IF WS-NORM-CHAR (WS-CHAR-IDX) = SPACE
055600         MOVE 'Y' TO WS-CHAR-VALID-SW
055700     END-IF.
055800     IF WS-NORM-CHAR (WS-CHAR-IDX) >= '0' AND
055900        WS-NORM-CHAR (WS-CHAR-IDX) <= '9'
056000         MOVE 'Y' TO WS-CHAR-VALID-SW
056100     END-IF.
056200     IF WS-NORM-CHAR (WS-CHAR-IDX) >= 'a' AND
056300        WS-NORM-CHAR (WS-CHAR-IDX) <= 'z'
056400         MOVE 'Y' TO WS-CHAR-VALID-SW
056500     END-IF.
056600     IF WS-NORM-CHAR (WS-CHAR-IDX) = '_'
056700         MOVE 'Y' TO WS-CHAR-VALID-SW
056800     END-IF.
056900*---------------------------------------------------------------*
057000 2520-TOKENIZE-CLEAN-TEXT.
057100*---------------------------------------------------------------*
057200     MOVE 1 TO WS-CHAR-IDX.
057300     PERFORM 2521-SCAN-CLEAN-CHAR-GROUP
057400         UNTIL WS-CHAR-IDX > WS-TEXT-LEN.
057500*---------------------------------------------------------------*
057600 2521-SCAN-CLEAN-CHAR-GROUP.
057700*---------------------------------------------------------------*
057800     IF WS-CLEAN-CHAR (WS-CHAR-IDX) = SPACE
057900         ADD 1 TO WS-CHAR-IDX
058000     ELSE
058100         PERFORM 2522-EXTRACT-CLEAN-WORD
058200         PERFORM 2540-BUMP-WORD-FREQUENCY
058300     END-IF.
058400*---------------------------------------------------------------*
058500 2522-EXTRACT-CLEAN-WORD.
058600*---------------------------------------------------------------*
058700     MOVE SPACES TO WS-WORD-BUFFER.
058800     MOVE 0 TO WS-WORD-LEN.
058900     PERFORM 2523-COPY-NEXT-CLEAN-CHAR
059000         UNTIL WS-CHAR-IDX > WS-TEXT-LEN
059100            OR WS-CLEAN-CHAR (WS-CHAR-IDX) = SPACE.
059200*---------------------------------------------------------------*
059300 2523-COPY-NEXT-CLEAN-CHAR.
059400*---------------------------------------------------------------*
059500     IF WS-WORD-LEN < 30
059600         ADD 1 TO WS-WORD-LEN
059700         MOVE WS-CLEAN-CHAR (WS-CHAR-IDX)
059800             TO WS-WORD-CHAR (WS-WORD-LEN)
059900     END-IF.
060000     ADD 1 TO WS-CHAR-IDX.
060100*---------------------------------------------------------------*
060200 2540-BUMP-WORD-FREQUENCY.
060300*---------------------------------------------------------------*
060400     MOVE 0 TO WS-WF-FOUND-IDX.
060500     MOVE 1 TO WS-WF-SEARCH-IDX.
060600     PERFORM 2541-SEARCH-WORD-ENTRY
060700         UNTIL WS-WF-SEARCH-IDX > WF-ENTRY-COUNT
060800            OR WS-WF-FOUND-IDX > 0.
060900     IF WS-WF-FOUND-IDX > 0
061000         ADD 1 TO WF-FREQUENCY (WS-WF-FOUND-IDX)
061100     ELSE
061200         IF WF-ENTRY-COUNT < 600
061300             ADD 1 TO WF-ENTRY-COUNT
061400             MOVE WS-WORD-BUFFER TO WF-WORD (WF-ENTRY-COUNT)
061500             MOVE 1 TO WF-FREQUENCY (WF-ENTRY-COUNT)
061600         END-IF
061700     END-IF.
061800*---------------------------------------------------------------*
061900 2541-SEARCH-WORD-ENTRY.
062000*---------------------------------------------------------------*
062100     IF WF-WORD (WS-WF-SEARCH-IDX) = WS-WORD-BUFFER
062200         MOVE WS-WF-SEARCH-IDX TO WS-WF-FOUND-IDX
062300     ELSE
062400         ADD 1 TO WS-WF-SEARCH-IDX
062500     END-IF.
062600*---------------------------------------------------------------*
062700 2900-FINALIZE-EXPLORE-STATS.
062800*---------------------------------------------------------------*
062900*    BUSINESS RULE B4 -- ROUND HALF-UP TO 2 DECIMALS, OMIT THE
063000*    AVERAGE WHEN THE DENOMINATOR IS ZERO.
063100     IF ST-COUNT-TOTAL > 0
063200         COMPUTE ST-AVG-TOTAL ROUNDED =
063300             WS-SUM-WORDS-TOTAL / ST-COUNT-TOTAL
063400     END-IF.
063500     IF WS-CNT-WORDS-ANTISEMITIC > 0
063600         COMPUTE ST-AVG-ANTISEMITIC ROUNDED =
063700             WS-SUM-WORDS-ANTISEMITIC / WS-CNT-WORDS-ANTISEMITIC
063800     END-IF.
063900     IF WS-CNT-WORDS-NON-ANTISEMITIC > 0
064000         COMPUTE ST-AVG-NON-ANTISEMITIC ROUNDED =
064100             WS-SUM-WORDS-NON-ANTISEMITIC
064200                 / WS-CNT-WORDS-NON-ANTISEMITIC
064300     END-IF.
064400     PERFORM 2950-SELECT-TOP-COMMON-WORDS.
064500*---------------------------------------------------------------*
064600 2950-SELECT-TOP-COMMON-WORDS.
064700*---------------------------------------------------------------*
064800*    TOP 10 BY FREQUENCY, TIES BROKEN BY FIRST-OCCURRENCE ORDER
064900*    (BUSINESS RULE B6).  EMPTY LIST IF NO WORDS WERE SEEN.
065000     MOVE 1 TO WS-RANK-IDX.
065100     PERFORM 2951-PICK-NEXT-COMMON-WORD
065200         UNTIL WS-RANK-IDX > 10
065300            OR WS-RANK-IDX > WF-ENTRY-COUNT.
065400*---------------------------------------------------------------*
065500 2951-PICK-NEXT-COMMON-WORD.
065600*---------------------------------------------------------------*
065700     MOVE 0 TO WS-BEST-IDX.
065800     MOVE 0 TO WS-BEST-FREQ.
065900     MOVE 1 TO WS-WF-SEARCH-IDX.
066000     PERFORM 2952-CONSIDER-WORD-ENTRY
066100         UNTIL WS-WF-SEARCH-IDX > WF-ENTRY-COUNT.
066200     IF WS-BEST-IDX > 0
066300         ADD 1 TO ST-COMMON-WORD-CNT
066400         MOVE WF-WORD (WS-BEST-IDX)
066500             TO ST-COMMON-WORD (ST-COMMON-WORD-CNT)
066600         SET WF-SELECTED OF WF-ENTRY (WS-BEST-IDX) TO TRUE
066700     END-IF.
066800     ADD 1 TO WS-RANK-IDX.
066900*---------------------------------------------------------------*
067000 2952-CONSIDER-WORD-ENTRY.
067100*---------------------------------------------------------------*
067200     IF NOT WF-SELECTED OF WF-ENTRY (WS-WF-SEARCH-IDX)
067300         AND WF-FREQUENCY (WS-WF-SEARCH-IDX) > WS-BEST-FREQ
067400         MOVE WS-WF-SEARCH-IDX TO WS-BEST-IDX
067500         MOVE WF-FREQUENCY (WS-WF-SEARCH-IDX) TO WS-BEST-FREQ
067600     END-IF.
067700     ADD 1 TO WS-WF-SEARCH-IDX.
067800*---------------------------------------------------------------*
067900 3000-CLEAN-TWEETS-FILE.
068000*---------------------------------------------------------------*
068100*    DATA-CLEANER -- PASS 2, RE-READ TWEETS-IN FROM THE TOP.
068200     MOVE 'PASS 2 - CLEANING PASS STARTING'
068300         TO WS-LOG-TEXT-AREA.
068400     PERFORM 9500-WRITE-LOG-LINE.
068500     OPEN INPUT TWEETS-IN.
068600     IF NOT TWEETS-IN-OK
068700         MOVE 'FATAL - COULD NOT RE-OPEN TWEETS-IN FOR PASS 2'
068800             TO WS-LOG-TEXT-AREA
068900         PERFORM 9500-WRITE-LOG-LINE
069000         SET WS-FATAL-ERROR TO TRUE
069100     ELSE
069200         OPEN OUTPUT CLEANED-OUT
069300         PERFORM 3100-READ-FOR-CLEANING
069400         PERFORM 3200-PROCESS-CLEAN-RECORD
069500             UNTIL TWEETS-IN-EOF
069600         CLOSE TWEETS-IN
069700         CLOSE CLEANED-OUT
069800         PERFORM 3900-LOG-CLEAN-SUMMARY
069900     END-IF.
070000*---------------------------------------------------------------*
070100 3100-READ-FOR-CLEANING.
070200*---------------------------------------------------------------*
070300     READ TWEETS-IN
070400         AT END
070500             MOVE '10' TO TWEETS-IN-STATUS
070600     END-READ.
070700*---------------------------------------------------------------*
070800 3200-PROCESS-CLEAN-RECORD.
070900*---------------------------------------------------------------*
071000     ADD 1 TO WS-INITIAL-ROW-COUNT.
071100     IF TWEET-CLASS-UNCLASSIFIED
071200         ADD 1 TO WS-REMOVED-ROW-COUNT
071300     ELSE
071400         PERFORM 3210-WRITE-CLEANED-RECORD
071500         ADD 1 TO WS-FINAL-ROW-COUNT
071600     END-IF.
071700     PERFORM 3100-READ-FOR-CLEANING.
071800*---------------------------------------------------------------*
071900 3210-WRITE-CLEANED-RECORD.
072000*---------------------------------------------------------------*
072100     MOVE TWEET-CLASS OF TWEET-RECORD
072200         TO CLEANED-CLASS OF CLEANED-RECORD.
072300     MOVE TWEET-TEXT OF TWEET-RECORD
072400         TO CLEANED-TEXT OF CLEANED-RECORD.
072500     WRITE CLEANED-RECORD.
072600*---------------------------------------------------------------*
072700 3900-LOG-CLEAN-SUMMARY.
072800*---------------------------------------------------------------*
072900     MOVE WS-INITIAL-ROW-COUNT TO WS-LOG-NUMBER-EDIT.
073000     STRING 'INITIAL ROW COUNT: ' WS-LOG-NUMBER-EDIT
073100         DELIMITED BY SIZE INTO WS-LOG-TEXT-AREA.
073200     PERFORM 9500-WRITE-LOG-LINE.
073300     MOVE WS-REMOVED-ROW-COUNT TO WS-LOG-NUMBER-EDIT.
073400     STRING 'ROWS REMOVED (UNCLASSIFIED): ' WS-LOG-NUMBER-EDIT
073500         DELIMITED BY SIZE INTO WS-LOG-TEXT-AREA.
073600     PERFORM 9500-WRITE-LOG-LINE.
073700     MOVE WS-FINAL-ROW-COUNT TO WS-LOG-NUMBER-EDIT.
073800     STRING 'FINAL ROW COUNT: ' WS-LOG-NUMBER-EDIT
073900         DELIMITED BY SIZE INTO WS-LOG-TEXT-AREA.
074000     PERFORM 9500-WRITE-LOG-LINE.
074100*---------------------------------------------------------------*
074200 4000-CALL-REPORT-FORMATTER.
074300*---------------------------------------------------------------*
074400     MOVE 'CALLING TWTFMT TO FORMAT AND WRITE SUMMARY REPORT'
074500         TO WS-LOG-TEXT-AREA.
074600     PERFORM 9500-WRITE-LOG-LINE.
074700     CALL 'TWTFMT' USING WS-TWEET-STATISTICS
074800     END-CALL.
074900*    OMP-151 - TWTFMT SETS ST-RPT-WRITE-FAILED ON THE LINKAGE IF
075000*    THE REPORT-OUT OPEN OR A WRITE FAILED.  THE RUN IS ALLOWED
075100*    TO CONTINUE -- WE ONLY LOG THE FAILURE TO RUN-LOG HERE.
075200     IF ST-RPT-WRITE-FAILED
075300         MOVE 'ERROR - REPORT-OUT OPEN OR WRITE FAILED IN TWTFMT'
075400             TO WS-LOG-TEXT-AREA
075500         PERFORM 9500-WRITE-LOG-LINE
075600     END-IF.
075700*---------------------------------------------------------------*
075800 9500-WRITE-LOG-LINE.
075900*---------------------------------------------------------------*
076000     ACCEPT WS-ACCEPT-TIME FROM TIME.
076100     MOVE WS-ACCEPT-TIME (1:2) TO WS-LOG-HH.
076200     MOVE WS-ACCEPT-TIME (3:2) TO WS-LOG-MM.
076300     MOVE WS-ACCEPT-TIME (5:2) TO WS-LOG-SS.
076400     MOVE WS-LOG-HH        TO RL-LL-HH.
076500     MOVE WS-LOG-MM        TO RL-LL-MM.
076600     MOVE WS-LOG-SS        TO RL-LL-SS.
076700     MOVE WS-LOG-TEXT-AREA TO RL-LL-MESSAGE.
076800     MOVE RL-LOG-LINE      TO RUN-LOG-RECORD.
076900     WRITE RUN-LOG-RECORD.
077000     MOVE SPACES TO WS-LOG-TEXT-AREA.
077100*---------------------------------------------------------------*
077200 9800-WRITE-END-BANNER.
077300*---------------------------------------------------------------*
077400     MOVE 'TWEET CLASSIFICATION ANALYSIS RUN ENDED NORMALLY'
077500         TO WS-LOG-TEXT-AREA.
077600     PERFORM 9500-WRITE-LOG-LINE.
077700*---------------------------------------------------------------*
077800 9900-ABORT-RUN.
077900*---------------------------------------------------------------*
078000     MOVE 'TWEET CLASSIFICATION ANALYSIS RUN ABORTED'
078100         TO WS-LOG-TEXT-AREA.
078200     PERFORM 9500-WRITE-LOG-LINE.
